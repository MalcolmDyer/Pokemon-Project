000100****************************************************************          
000110*    PROGRAM:  POKEQRY                                                    
000120*    ORIGINAL AUTHOR:  D.L. WEXLER                                        
000130*                                                                         
000140*    NAME, HP AND SPEED QUERY ENGINE FOR THE POKEMON CHARACTER            
000150*    FILE.  RECEIVES ONE FIXED REQUEST RECORD FROM POKEQUE AND            
000160*    THE IN-MEMORY CHARACTER TABLE BUILT BY POKEREAD, AND                 
000170*    REPORTS THE RESULT SET TO THE PRINT FILE (SYSOUT) IN THE             
000180*    SHOP'S STANDARD DETAIL-LINE FORMAT.                                  
000190*                                                                         
000200*    MAINTENANCE LOG                                                      
000210*    DATE       INIT  TICKET     DESCRIPTION                              
000220*    ---------  ----  ---------  --------------------------------         
000230*    08/02/87   DLW   CR-0114    ORIGINAL CODING - NAME AND HP            
000240*                                VALUE/RANGE/LOW/HIGH QUERIES             
000250*    01/09/88   DLW   CR-0166    ADDED SPEED FASTEST, SLOWEST,            
000260*                                RANGE, TOP3, BOTTOM3 AND SPEED           
000270*                                GROUP RANKING QUERIES                    
000280*    04/03/92   PMK   CR-0347    HP VALUE SEARCH NOW REJECTS              
000290*                                VALUES OUTSIDE OBSERVED RANGE            
000300*    09/19/93   PMK   CR-0398    CORRECTED SORT KEY ON HP AND             
000310*                                SPEED RANGE REPORTS (NAME TIE)           
000320*    02/25/95   TCB   CR-0455    NAME SEARCH MADE CASE BLIND              
000330*    12/09/98   SNK   Y2K-014    DATE-WRITTEN AND CHANGE LOG              
000340*                                DATES REVIEWED FOR YEAR 2000             
000350*                                COMPLIANCE. NO CODE CHANGE.              
000360*    05/18/99   SNK   CR-0571    FINAL Y2K SIGN-OFF - NO FURTHER          
000370*                                ACTION NEEDED FOR THIS PROGRAM.          
000380*    10/02/01   GRV   CR-0630    ADDED SPMAX LARGEST SPEED GROUP          
000390*                                QUERY, SHARES 5150 GROUP TABLE           
000400*    06/14/04   GRV   CR-0688    CLEANUP OF ANNOUNCEMENT TEXT             
000402*    09/22/05   GRV   CR-0716    SPEED GROUP MEMBER LISTINGS NOW          
000404*                                SORT ON AN UPPERCASED NAME KEY SO        
000406*                                CASE NO LONGER AFFECTS ORDER             
000410****************************************************************          
000420       IDENTIFICATION DIVISION.                                           
000430       PROGRAM-ID.  POKEQRY.                                              
000440       AUTHOR. D.L. WEXLER.                                               
000450       INSTALLATION. COBOL DEVELOPMENT CENTER.                            
000460       DATE-WRITTEN. 08/02/1987.                                          
000470       DATE-COMPILED.                                                     
000480       SECURITY. NON-CONFIDENTIAL.                                        
000490****************************************************************          
000500       ENVIRONMENT DIVISION.                                              
000510       CONFIGURATION SECTION.                                             
000520       SOURCE-COMPUTER. IBM-3081.                                         
000530       OBJECT-COMPUTER. IBM-3081.                                         
000540       SPECIAL-NAMES.                                                     
000550           C01 IS TOP-OF-FORM                                             
000560           CLASS POKE-DIGIT-CLASS-Q IS '0' THRU '9'                       
000570           UPSI-2 ON  STATUS IS RANK-DISPLAY-WANTED                       
000580                  OFF STATUS IS RANK-DISPLAY-NOT-WANTED.                  
000590****************************************************************          
000600       INPUT-OUTPUT SECTION.                                              
000610       FILE-CONTROL.                                                      
000620           SELECT QR-SORT-FILE ASSIGN TO SORTWK1.                         
000630****************************************************************          
000640       DATA DIVISION.                                                     
000650       FILE SECTION.                                                      
000660       SD  QR-SORT-FILE.                                                  
000670       01  QR-SORT-RECORD.                                                
000680           05  QR-SORT-KEY             PIC 9(04).                         
000690           05  QR-NAME                 PIC X(30).                         
000695           05  QR-NAME-UC              PIC X(30).                         
000700           05  QR-JNAME                PIC X(30).                         
000710           05  QR-HP                   PIC 9(04).                         
000720           05  QR-SPEED                PIC 9(04).                         
000730           05  QR-RAW-LINE             PIC X(200).                        
000740           05  FILLER                  PIC X(10).                         
000750****************************************************************          
000760       WORKING-STORAGE SECTION.                                           
000770           COPY POKEFMT.                                                  
000780*---------------------------------------------------------*               
000790       01  WS-QUERY-CONTROLS.                                             
000800           05  WS-HP-MATCH-MODE            PIC X(01).                     
000810           05  WS-SPEED-MATCH-MODE         PIC X(01).                     
000820           05  WS-ANNOUNCE-KIND            PIC X(08).                     
000830           05  WS-MATCH-COUNT              PIC 9(04) COMP.                
000840           05  WS-CT-IDX                   PIC 9(04) COMP.                
000850           05  WS-TOPN-DONE                PIC 9(01) COMP.                
000860           05  WS-RANK-NUMBER              PIC 9(01) COMP.                
000870           05  WS-VALUE-VALID-SW           PIC X(01).                     
000880               88  FIELD-VALID                 VALUE 'Y'.                 
000890               88  FIELD-INVALID               VALUE 'N'.                 
000900           05  FILLER                      PIC X(05).                     
000910       01  WS-HP-RANGE-BLOCK.                                             
000920           05  WS-HP-LO                    PIC 9(04).                     
000930           05  WS-HP-HI                    PIC 9(04).                     
000940           05  FILLER                      PIC X(04).                     
000950       01  WS-HP-RANGE-BLOCK-X REDEFINES WS-HP-RANGE-BLOCK                
000960                                         PIC X(12).                       
000970       01  WS-SPEED-RANGE-BLOCK.                                          
000980           05  WS-SPEED-LO                 PIC 9(04).                     
000990           05  WS-SPEED-HI                 PIC 9(04).                     
001000           05  FILLER                      PIC X(04).                     
001010       01  WS-SPEED-RANGE-BLOCK-X REDEFINES WS-SPEED-RANGE-BLOCK          
001020                                         PIC X(12).                       
001030       01  QR-SORT-EOF-SW                  PIC X(01).                     
001040           88  QR-SORT-EOF                     VALUE 'Y'.                 
001050       01  WS-ANNOUNCE-LINE                PIC X(80).                     
001060       01  WS-SEARCH-NAME-UC                PIC X(30).                    
001070       01  WS-NAME-FOUND-SW                PIC X(01).                     
001080           88  NAME-FOUND                      VALUE 'Y'.                 
001090           88  NAME-NOT-FOUND                  VALUE 'N'.                 
001100*---------------------------------------------------------*               
001110*    DISTINCT SPEED VALUE / GROUP SIZE TABLE, BUILT ONCE                  
001120*    PER TOP3/BOTTOM3/GROUP-RANK/LARGEST-GROUP REQUEST                    
001130*---------------------------------------------------------*               
001140       77  WS-DIST-SPEED-COUNT             PIC 9(04) COMP.                
001150       01  WS-DIST-SPEED-TABLE.                                           
001160           05  WS-DIST-SPEED-ENTRY OCCURS 1 TO 2000 TIMES                 
001170                DEPENDING ON WS-DIST-SPEED-COUNT                          
001180                INDEXED BY WS-DIST-SPEED-IDX.                             
001190               10  WS-DIST-SPEED-VALUE     PIC 9(04).                     
001200               10  WS-DIST-SPEED-CNT       PIC 9(04) COMP.                
001210               10  WS-DIST-USED            PIC X(01).                     
001220                   88  WS-DIST-IS-USED         VALUE 'Y'.                 
001230       01  WS-GROUP-RANK-WORK.                                            
001240           05  WS-BEST-IDX                 PIC 9(04) COMP.                
001250           05  WS-BEST-COUNT               PIC 9(04) COMP.                
001260           05  WS-BEST-SPEED               PIC 9(04).                     
001270           05  FILLER                      PIC X(05).                     
001280*---------------------------------------------------------*               
001290       LINKAGE SECTION.                                                   
001300           COPY POKEREQ.                                                  
001310           COPY POKET.                                                    
001320*---------------------------------------------------------*               
001330       PROCEDURE DIVISION USING POKE-REQUEST-RECORD,                      
001340                                 CHARACTER-COUNT,                         
001350                                 CHARACTER-TABLE,                         
001360                                 MIN-MAX-BLOCK.                           
001370****************************************************************          
001380       0000-MAIN-ROUTINE.                                                 
001390****************************************************************          
001400           EVALUATE TRUE                                                  
001410               WHEN REQ-IS-NAME-SEARCH                                    
001420                   PERFORM 3000-NAME-SEARCH                               
001430               WHEN REQ-IS-HP-VALUE                                       
001440                   PERFORM 4000-HP-VALUE-SEARCH                           
001450               WHEN REQ-IS-HP-RANGE                                       
001460                   PERFORM 4100-HP-RANGE-SEARCH                           
001470               WHEN REQ-IS-HP-LOW                                         
001480                   PERFORM 4200-HP-LOWEST                                 
001490               WHEN REQ-IS-HP-HIGH                                        
001500                   PERFORM 4300-HP-HIGHEST                                
001510               WHEN REQ-IS-SPEED-FAST                                     
001520                   PERFORM 5000-SPEED-FASTEST                             
001530               WHEN REQ-IS-SPEED-SLOW                                     
001540                   PERFORM 5100-SPEED-SLOWEST                             
001550               WHEN REQ-IS-SPEED-TOP3                                     
001560                   PERFORM 5200-SPEED-TOP3                                
001570               WHEN REQ-IS-SPEED-BOT3                                     
001580                   PERFORM 5300-SPEED-BOTTOM3                             
001590               WHEN REQ-IS-SPEED-RANGE                                    
001600                   PERFORM 5400-SPEED-RANGE-SEARCH                        
001610               WHEN REQ-IS-SPEED-GROUPS                                   
001620                   PERFORM 5500-SPEED-GROUP-RANK                          
001630               WHEN REQ-IS-SPEED-LARGEST                                  
001640                   PERFORM 5600-SPEED-LARGEST-GROUP                       
001650               WHEN OTHER                                                 
001660                   DISPLAY 'POKEQRY - UNKNOWN REQUEST CODE '              
001670                       REQ-CODE                                           
001680           END-EVALUATE.                                                  
001690           GOBACK.                                                        
001700*---------------------------------------------------------*               
001710       3000-NAME-SEARCH.                                                  
001720*---------------------------------------------------------*               
001730           IF REQ-NAME-VALUE = SPACES                                     
001740               DISPLAY 'NAME MAY NOT BE BLANK'                            
001750           ELSE                                                           
001760               MOVE REQ-NAME-VALUE TO WS-SEARCH-NAME-UC                   
001770               INSPECT WS-SEARCH-NAME-UC CONVERTING                       
001780                   'abcdefghijklmnopqrstuvwxyz'                           
001790                TO   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                         
001800               SET NAME-NOT-FOUND TO TRUE                                 
001810               PERFORM 3010-SEARCH-ONE-CHARACTER                          
001820                   VARYING WS-CT-IDX FROM 1 BY 1                          
001830                   UNTIL WS-CT-IDX > CHARACTER-COUNT                      
001840                      OR NAME-FOUND                                       
001850               IF NAME-FOUND                                              
001860                   DISPLAY 'NAME, JAPANESE NAME, HP, SPEED'               
001870                   DISPLAY CT-RAW-LINE (WS-CT-IDX)                        
001880               ELSE                                                       
001890                   DISPLAY 'COULD NOT FIND ' REQ-NAME-VALUE               
001900               END-IF                                                     
001910           END-IF.                                                        
001920*---------------------------------------------------------*               
001930       3010-SEARCH-ONE-CHARACTER.                                         
001940*---------------------------------------------------------*               
001950           IF CT-NAME-UC (WS-CT-IDX) = WS-SEARCH-NAME-UC                  
001960               SET NAME-FOUND TO TRUE                                     
001970           END-IF.                                                        
001980*---------------------------------------------------------*               
001990       4000-HP-VALUE-SEARCH.                                              
002000*---------------------------------------------------------*               
002010           PERFORM 4050-VALIDATE-HP-INPUT.                                
002020           IF FIELD-VALID                                                 
002030               MOVE 'V' TO WS-HP-MATCH-MODE                               
002040               MOVE REQ-VAL-1 TO WS-HP-LO                                 
002050               MOVE 'HPVALUE' TO WS-ANNOUNCE-KIND                         
002060               PERFORM 4400-RUN-HP-SORT-REPORT                            
002070           ELSE                                                           
002080               DISPLAY 'HP VALUE OUT OF OBSERVED RANGE'                   
002090           END-IF.                                                        
002100*---------------------------------------------------------*               
002110       4050-VALIDATE-HP-INPUT.                                            
002120*---------------------------------------------------------*               
002130           SET FIELD-INVALID TO TRUE.                                     
002140           IF REQ-VAL-1 NOT < MIN-HP                                      
002150              AND REQ-VAL-1 NOT > MAX-HP                                  
002160               SET FIELD-VALID TO TRUE                                    
002170           END-IF.                                                        
002180*---------------------------------------------------------*               
002190       4100-HP-RANGE-SEARCH.                                              
002200*---------------------------------------------------------*               
002210           IF REQ-VAL-1 > REQ-VAL-2                                       
002220               MOVE REQ-VAL-1 TO WS-HP-HI                                 
002230               MOVE REQ-VAL-2 TO WS-HP-LO                                 
002240           ELSE                                                           
002250               MOVE REQ-VAL-1 TO WS-HP-LO                                 
002260               MOVE REQ-VAL-2 TO WS-HP-HI                                 
002270           END-IF.                                                        
002280           MOVE 'R' TO WS-HP-MATCH-MODE.                                  
002290           MOVE 'HPRANGE' TO WS-ANNOUNCE-KIND.                            
002300           PERFORM 4400-RUN-HP-SORT-REPORT.                               
002310*---------------------------------------------------------*               
002320       4200-HP-LOWEST.                                                    
002330*---------------------------------------------------------*               
002340           MOVE 'V' TO WS-HP-MATCH-MODE.                                  
002350           MOVE MIN-HP TO WS-HP-LO.                                       
002360           MOVE 'HPLOW' TO WS-ANNOUNCE-KIND.                              
002370           PERFORM 4400-RUN-HP-SORT-REPORT.                               
002380*---------------------------------------------------------*               
002390       4300-HP-HIGHEST.                                                   
002400*---------------------------------------------------------*               
002410           MOVE 'V' TO WS-HP-MATCH-MODE.                                  
002420           MOVE MAX-HP TO WS-HP-LO.                                       
002430           MOVE 'HPHIGH' TO WS-ANNOUNCE-KIND.                             
002440           PERFORM 4400-RUN-HP-SORT-REPORT.                               
002450*---------------------------------------------------------*               
002460       4400-RUN-HP-SORT-REPORT.                                           
002470*---------------------------------------------------------*               
002480           SORT QR-SORT-FILE                                              
002490               ON ASCENDING KEY QR-SORT-KEY, QR-NAME                      
002500               INPUT PROCEDURE IS 4500-BUILD-HP-SORT-INPUT                
002510               OUTPUT PROCEDURE IS 4600-PRINT-HP-SORT-OUTPUT.             
002520*---------------------------------------------------------*               
002530       4500-BUILD-HP-SORT-INPUT SECTION.                                  
002540*---------------------------------------------------------*               
002550       4510-SCAN-HP-TABLE.                                                
002560           MOVE ZERO TO WS-MATCH-COUNT.                                   
002570           IF CHARACTER-COUNT > ZERO                                      
002580               PERFORM 4520-TEST-ONE-HP-ROW                               
002590                   VARYING WS-CT-IDX FROM 1 BY 1                          
002600                   UNTIL WS-CT-IDX > CHARACTER-COUNT                      
002610           END-IF.                                                        
002620       4520-TEST-ONE-HP-ROW.                                              
002630           IF (WS-HP-MATCH-MODE = 'V'                                     
002640                   AND CT-HP (WS-CT-IDX) = WS-HP-LO)                      
002650              OR (WS-HP-MATCH-MODE = 'R'                                  
002660                   AND CT-HP (WS-CT-IDX) NOT < WS-HP-LO                   
002670                   AND CT-HP (WS-CT-IDX) NOT > WS-HP-HI)                  
002680               MOVE CT-HP (WS-CT-IDX)      TO QR-SORT-KEY                 
002690               MOVE CT-NAME (WS-CT-IDX)    TO QR-NAME                     
002700               MOVE CT-JNAME (WS-CT-IDX)   TO QR-JNAME                    
002710               MOVE CT-HP (WS-CT-IDX)      TO QR-HP                       
002720               MOVE CT-SPEED (WS-CT-IDX)   TO QR-SPEED                    
002730               MOVE CT-RAW-LINE (WS-CT-IDX) TO QR-RAW-LINE                
002740               RELEASE QR-SORT-RECORD                                     
002750               ADD 1 TO WS-MATCH-COUNT                                    
002760           END-IF.                                                        
002770*---------------------------------------------------------*               
002780       4600-PRINT-HP-SORT-OUTPUT SECTION.                                 
002790*---------------------------------------------------------*               
002800       4610-ANNOUNCE-AND-RETURN.                                          
002810           MOVE 'N' TO QR-SORT-EOF-SW.                                    
002820           PERFORM 4620-BUILD-HP-ANNOUNCE-TEXT.                           
002830           DISPLAY WS-ANNOUNCE-LINE.                                      
002840           IF WS-MATCH-COUNT = ZERO                                       
002850               DISPLAY 'NO CHARACTERS FOUND'                              
002860           ELSE                                                           
002870               PERFORM 4630-RETURN-NEXT-HP-ROW                            
002880                   UNTIL QR-SORT-EOF                                      
002890           END-IF.                                                        
002900       4620-BUILD-HP-ANNOUNCE-TEXT.                                       
002910           MOVE WS-MATCH-COUNT TO FC-EDIT-COUNT.                          
002920           MOVE WS-HP-LO TO FC-EDIT-VALUE.                                
002930           EVALUATE WS-ANNOUNCE-KIND                                      
002940               WHEN 'HPVALUE'                                             
002950                   STRING 'CHARACTERS WITH HP ' FC-EDIT-VALUE             
002960                       ' (' FC-EDIT-COUNT '):'                            
002970                       DELIMITED BY SIZE INTO WS-ANNOUNCE-LINE            
002980               WHEN 'HPLOW'                                               
002990                   STRING 'CHARACTERS AT LOWEST HP ' FC-EDIT-VALUE        
003000                       ' (' FC-EDIT-COUNT '):'                            
003010                       DELIMITED BY SIZE INTO WS-ANNOUNCE-LINE            
003020               WHEN 'HPHIGH'                                              
003030                   STRING 'CHARACTERS AT HIGHEST HP '                     
003040                       FC-EDIT-VALUE ' (' FC-EDIT-COUNT '):'              
003050                       DELIMITED BY SIZE INTO WS-ANNOUNCE-LINE            
003060               WHEN OTHER                                                 
003070                   MOVE WS-HP-HI TO FC-EDIT-VALUE                         
003080                   STRING 'CHARACTERS WITH HP BETWEEN '                   
003090                       WS-HP-LO ' AND ' WS-HP-HI                          
003100                       ' (' FC-EDIT-COUNT '):'                            
003110                       DELIMITED BY SIZE INTO WS-ANNOUNCE-LINE            
003120           END-EVALUATE.                                                  
003130       4630-RETURN-NEXT-HP-ROW.                                           
003140           RETURN QR-SORT-FILE                                            
003150               AT END                                                     
003160                   SET QR-SORT-EOF TO TRUE                                
003170               NOT AT END                                                 
003180                   PERFORM 4640-DISPLAY-HP-DETAIL-LINE                    
003190           END-RETURN.                                                    
003200       4640-DISPLAY-HP-DETAIL-LINE.                                       
003210           MOVE QR-NAME  TO FD-NAME.                                      
003220           MOVE QR-JNAME TO FD-JNAME.                                     
003230           MOVE QR-HP    TO FD-HP.                                        
003240           MOVE QR-SPEED TO FD-SPEED.                                     
003250           DISPLAY FORMAT-CHARACTER-DETAIL.                               
003260*---------------------------------------------------------*               
003270       5000-SPEED-FASTEST.                                                
003280*---------------------------------------------------------*               
003290           MOVE 'V' TO WS-SPEED-MATCH-MODE.                               
003300           MOVE MAX-SPEED TO WS-SPEED-LO.                                 
003310           MOVE 'SPFAST' TO WS-ANNOUNCE-KIND.                             
003320           PERFORM 5700-RUN-SPEED-SORT-REPORT.                            
003330*---------------------------------------------------------*               
003340       5050-VALIDATE-SPEED-INPUT.                                         
003350*---------------------------------------------------------*               
003360           IF REQ-VAL-1 > REQ-VAL-2                                       
003370               MOVE REQ-VAL-1 TO WS-SPEED-HI                              
003380               MOVE REQ-VAL-2 TO WS-SPEED-LO                              
003390           ELSE                                                           
003400               MOVE REQ-VAL-1 TO WS-SPEED-LO                              
003410               MOVE REQ-VAL-2 TO WS-SPEED-HI                              
003420           END-IF.                                                        
003430*---------------------------------------------------------*               
003440       5100-SPEED-SLOWEST.                                                
003450*---------------------------------------------------------*               
003460           MOVE 'V' TO WS-SPEED-MATCH-MODE.                               
003470           MOVE MIN-SPEED TO WS-SPEED-LO.                                 
003480           MOVE 'SPSLOW' TO WS-ANNOUNCE-KIND.                             
003490           PERFORM 5700-RUN-SPEED-SORT-REPORT.                            
003500*---------------------------------------------------------*               
003510       5150-BUILD-DISTINCT-SPEED-TABLE.                                   
003520*---------------------------------------------------------*               
003530           MOVE ZERO TO WS-DIST-SPEED-COUNT.                              
003540           SORT QR-SORT-FILE                                              
003550               ON ASCENDING KEY QR-SORT-KEY                               
003560               INPUT PROCEDURE IS 5160-RELEASE-ALL-SPEEDS                 
003570               OUTPUT PROCEDURE IS 5170-COLLAPSE-SPEED-VALUES.            
003580*---------------------------------------------------------*               
003590       5160-RELEASE-ALL-SPEEDS SECTION.                                   
003600*---------------------------------------------------------*               
003610       5161-RELEASE-LOOP.                                                 
003620           IF CHARACTER-COUNT > ZERO                                      
003630               PERFORM 5162-RELEASE-SPEED-ROW                             
003640                   VARYING WS-CT-IDX FROM 1 BY 1                          
003650                   UNTIL WS-CT-IDX > CHARACTER-COUNT                      
003660           END-IF.                                                        
003670       5162-RELEASE-SPEED-ROW.                                            
003680           MOVE CT-SPEED (WS-CT-IDX) TO QR-SORT-KEY.                      
003690           MOVE CT-NAME (WS-CT-IDX) TO QR-NAME.                           
003700           MOVE CT-JNAME (WS-CT-IDX) TO QR-JNAME.                         
003710           MOVE CT-HP (WS-CT-IDX) TO QR-HP.                               
003720           MOVE CT-SPEED (WS-CT-IDX) TO QR-SPEED.                         
003730           MOVE CT-RAW-LINE (WS-CT-IDX) TO QR-RAW-LINE.                   
003740           RELEASE QR-SORT-RECORD.                                        
003750*---------------------------------------------------------*               
003760       5170-COLLAPSE-SPEED-VALUES SECTION.                                
003770*---------------------------------------------------------*               
003780       5171-INIT-COLLAPSE.                                                
003790           MOVE 'N' TO QR-SORT-EOF-SW.                                    
003800           PERFORM 5172-RETURN-NEXT-DISTINCT                              
003810               UNTIL QR-SORT-EOF.                                         
003820       5172-RETURN-NEXT-DISTINCT.                                         
003830           RETURN QR-SORT-FILE                                            
003840               AT END                                                     
003850                   SET QR-SORT-EOF TO TRUE                                
003860               NOT AT END                                                 
003870                   PERFORM 5173-FILE-ONE-RETURNED-ROW                     
003880           END-RETURN.                                                    
003890       5173-FILE-ONE-RETURNED-ROW.                                        
003900           IF WS-DIST-SPEED-COUNT > ZERO                                  
003910              AND QR-SORT-KEY =                                           
003920                  WS-DIST-SPEED-VALUE (WS-DIST-SPEED-COUNT)               
003930               ADD 1 TO                                                   
003940                   WS-DIST-SPEED-CNT (WS-DIST-SPEED-COUNT)                
003950           ELSE                                                           
003960               ADD 1 TO WS-DIST-SPEED-COUNT                               
003970               MOVE QR-SORT-KEY TO                                        
003980                   WS-DIST-SPEED-VALUE (WS-DIST-SPEED-COUNT)              
003990               MOVE 1 TO                                                  
004000                   WS-DIST-SPEED-CNT (WS-DIST-SPEED-COUNT)                
004010               MOVE SPACE TO                                              
004020                   WS-DIST-USED (WS-DIST-SPEED-COUNT)                     
004030           END-IF.                                                        
004040*---------------------------------------------------------*               
004050       5200-SPEED-TOP3.                                                   
004060*---------------------------------------------------------*               
004070           PERFORM 5150-BUILD-DISTINCT-SPEED-TABLE.                       
004080           DISPLAY 'TOP 3 SPEED VALUES:'.                                 
004090           MOVE ZERO TO WS-TOPN-DONE.                                     
004100           PERFORM 5250-REPORT-ONE-DISTINCT-VALUE                         
004110               VARYING WS-DIST-SPEED-IDX                                  
004120                   FROM WS-DIST-SPEED-COUNT BY -1                         
004130               UNTIL WS-DIST-SPEED-IDX < 1                                
004140                  OR WS-TOPN-DONE = 3.                                    
004150*---------------------------------------------------------*               
004160       5250-REPORT-ONE-DISTINCT-VALUE.                                    
004170*---------------------------------------------------------*               
004180           ADD 1 TO WS-TOPN-DONE.                                         
004190           MOVE 'V' TO WS-SPEED-MATCH-MODE.                               
004200           MOVE WS-DIST-SPEED-VALUE (WS-DIST-SPEED-IDX)                   
004210               TO WS-SPEED-LO.                                            
004220           MOVE 'SPVALUE' TO WS-ANNOUNCE-KIND.                            
004230           PERFORM 5700-RUN-SPEED-SORT-REPORT.                            
004240*---------------------------------------------------------*               
004250       5300-SPEED-BOTTOM3.                                                
004260*---------------------------------------------------------*               
004270           PERFORM 5150-BUILD-DISTINCT-SPEED-TABLE.                       
004280           DISPLAY 'BOTTOM 3 SPEED VALUES:'.                              
004290           MOVE ZERO TO WS-TOPN-DONE.                                     
004300           PERFORM 5250-REPORT-ONE-DISTINCT-VALUE                         
004310               VARYING WS-DIST-SPEED-IDX FROM 1 BY 1                      
004320               UNTIL WS-DIST-SPEED-IDX > WS-DIST-SPEED-COUNT              
004330                  OR WS-TOPN-DONE = 3.                                    
004340*---------------------------------------------------------*               
004350       5400-SPEED-RANGE-SEARCH.                                           
004360*---------------------------------------------------------*               
004370           PERFORM 5050-VALIDATE-SPEED-INPUT.                             
004380           MOVE 'R' TO WS-SPEED-MATCH-MODE.                               
004390           MOVE 'SPRANGE' TO WS-ANNOUNCE-KIND.                            
004400           PERFORM 5700-RUN-SPEED-SORT-REPORT.                            
004410*---------------------------------------------------------*               
004420       5500-SPEED-GROUP-RANK.                                             
004430*---------------------------------------------------------*               
004440           IF CHARACTER-COUNT = ZERO                                      
004450               DISPLAY 'LOAD DATA BEFORE SEARCHING'                       
004460           ELSE                                                           
004470               PERFORM 5150-BUILD-DISTINCT-SPEED-TABLE                    
004480               DISPLAY 'TOP 3 SPEED GROUPS BY GROUP SIZE:'                
004490               PERFORM 5530-REPORT-ONE-RANKED-GROUP                       
004500                   VARYING WS-RANK-NUMBER FROM 1 BY 1                     
004510                   UNTIL WS-RANK-NUMBER > 3                               
004520                      OR WS-RANK-NUMBER > WS-DIST-SPEED-COUNT             
004530           END-IF.                                                        
004540*---------------------------------------------------------*               
004550       5510-FIND-BEST-UNUSED-GROUP.                                       
004560*---------------------------------------------------------*               
004570           MOVE ZERO TO WS-BEST-IDX.                                      
004580           MOVE ZERO TO WS-BEST-COUNT.                                    
004590           MOVE ZERO TO WS-BEST-SPEED.                                    
004600           IF WS-DIST-SPEED-COUNT > ZERO                                  
004610               PERFORM 5520-TEST-ONE-GROUP                                
004620                   VARYING WS-DIST-SPEED-IDX FROM 1 BY 1                  
004630                   UNTIL WS-DIST-SPEED-IDX > WS-DIST-SPEED-COUNT          
004640           END-IF.                                                        
004650           IF WS-BEST-IDX > ZERO                                          
004660               MOVE 'Y' TO WS-DIST-USED (WS-BEST-IDX)                     
004670           END-IF.                                                        
004680*---------------------------------------------------------*               
004690       5520-TEST-ONE-GROUP.                                               
004700*---------------------------------------------------------*               
004710           IF NOT WS-DIST-IS-USED (WS-DIST-SPEED-IDX)                     
004720               IF WS-DIST-SPEED-CNT (WS-DIST-SPEED-IDX)                   
004730                       > WS-BEST-COUNT                                    
004740                  OR (WS-DIST-SPEED-CNT (WS-DIST-SPEED-IDX)               
004750                          = WS-BEST-COUNT                                 
004760                      AND WS-DIST-SPEED-VALUE (WS-DIST-SPEED-IDX)         
004770                          > WS-BEST-SPEED)                                
004780                   MOVE WS-DIST-SPEED-IDX TO WS-BEST-IDX                  
004790                   MOVE WS-DIST-SPEED-CNT (WS-DIST-SPEED-IDX)             
004800                       TO WS-BEST-COUNT                                   
004810                   MOVE WS-DIST-SPEED-VALUE (WS-DIST-SPEED-IDX)           
004820                       TO WS-BEST-SPEED                                   
004830               END-IF                                                     
004840           END-IF.                                                        
004850*---------------------------------------------------------*               
004860       5530-REPORT-ONE-RANKED-GROUP.                                      
004870*---------------------------------------------------------*               
004880           PERFORM 5510-FIND-BEST-UNUSED-GROUP.                           
004890           IF WS-BEST-IDX > ZERO                                          
004900               PERFORM 5540-DISPLAY-RANK-LABEL                            
004910               MOVE 'V' TO WS-SPEED-MATCH-MODE                            
004920               MOVE WS-BEST-SPEED TO WS-SPEED-LO                          
004930               MOVE 'SPGROUP' TO WS-ANNOUNCE-KIND                         
004940               PERFORM 5700-RUN-SPEED-SORT-REPORT                         
004950           END-IF.                                                        
004960*---------------------------------------------------------*               
004970       5540-DISPLAY-RANK-LABEL.                                           
004980*---------------------------------------------------------*               
004990           EVALUATE WS-RANK-NUMBER                                        
005000               WHEN 1  DISPLAY 'FIRST PLACE:'                             
005010               WHEN 2  DISPLAY 'SECOND PLACE:'                            
005020               WHEN 3  DISPLAY 'THIRD PLACE:'                             
005030               WHEN OTHER                                                 
005040                   CONTINUE                                               
005050           END-EVALUATE.                                                  
005060*---------------------------------------------------------*               
005070       5600-SPEED-LARGEST-GROUP.                                          
005080*---------------------------------------------------------*               
005090           IF CHARACTER-COUNT = ZERO                                      
005100               DISPLAY 'LOAD DATA BEFORE SEARCHING'                       
005110           ELSE                                                           
005120               PERFORM 5150-BUILD-DISTINCT-SPEED-TABLE                    
005130               PERFORM 5510-FIND-BEST-UNUSED-GROUP                        
005140               IF WS-BEST-IDX > ZERO                                      
005150                   DISPLAY 'LARGEST SPEED GROUP:'                         
005160                   MOVE 'V' TO WS-SPEED-MATCH-MODE                        
005170                   MOVE WS-BEST-SPEED TO WS-SPEED-LO                      
005180                   MOVE 'SPLARGE' TO WS-ANNOUNCE-KIND                     
005190                   PERFORM 5700-RUN-SPEED-SORT-REPORT                     
005200               END-IF                                                     
005210           END-IF.                                                        
005220*---------------------------------------------------------*               
005230       5700-RUN-SPEED-SORT-REPORT.                                        
005240*---------------------------------------------------------*               
005250           SORT QR-SORT-FILE                                              
005255*    09/22/05 GRV CR-0716 - SECONDARY KEY UPPERCASED SO GROUP             
005256*                MEMBER LISTINGS SORT BY NAME CASE-BLIND                  
005260               ON ASCENDING KEY QR-SORT-KEY, QR-NAME-UC                   
005270               INPUT PROCEDURE IS 5710-BUILD-SPEED-SORT-INPUT             
005280               OUTPUT PROCEDURE IS 5800-PRINT-SPEED-SORT-OUT.             
005290*---------------------------------------------------------*               
005300       5710-BUILD-SPEED-SORT-INPUT SECTION.                               
005310*---------------------------------------------------------*               
005320       5711-SCAN-SPEED-TABLE.                                             
005330           MOVE ZERO TO WS-MATCH-COUNT.                                   
005340           IF CHARACTER-COUNT > ZERO                                      
005350               PERFORM 5720-TEST-ONE-SPEED-ROW                            
005360                   VARYING WS-CT-IDX FROM 1 BY 1                          
005370                   UNTIL WS-CT-IDX > CHARACTER-COUNT                      
005380           END-IF.                                                        
005390       5720-TEST-ONE-SPEED-ROW.                                           
005400           IF (WS-SPEED-MATCH-MODE = 'V'                                  
005410                   AND CT-SPEED (WS-CT-IDX) = WS-SPEED-LO)                
005420              OR (WS-SPEED-MATCH-MODE = 'R'                               
005430                   AND CT-SPEED (WS-CT-IDX) NOT < WS-SPEED-LO             
005440                   AND CT-SPEED (WS-CT-IDX) NOT > WS-SPEED-HI)            
005450               MOVE CT-SPEED (WS-CT-IDX)   TO QR-SORT-KEY                 
005460               MOVE CT-NAME (WS-CT-IDX)    TO QR-NAME                     
005462               MOVE CT-NAME (WS-CT-IDX)    TO QR-NAME-UC                  
005464               INSPECT QR-NAME-UC CONVERTING                              
005466                   'abcdefghijklmnopqrstuvwxyz'                           
005468                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                           
005470               MOVE CT-JNAME (WS-CT-IDX)   TO QR-JNAME                    
005480               MOVE CT-HP (WS-CT-IDX)      TO QR-HP                       
005490               MOVE CT-SPEED (WS-CT-IDX)   TO QR-SPEED                    
005500               MOVE CT-RAW-LINE (WS-CT-IDX) TO QR-RAW-LINE                
005510               RELEASE QR-SORT-RECORD                                     
005520               ADD 1 TO WS-MATCH-COUNT                                    
005530           END-IF.                                                        
005540*---------------------------------------------------------*               
005550       5800-PRINT-SPEED-SORT-OUT SECTION.                                 
005560*---------------------------------------------------------*               
005570       5810-ANNOUNCE-AND-RETURN.                                          
005580           MOVE 'N' TO QR-SORT-EOF-SW.                                    
005590           PERFORM 5820-BUILD-SPEED-ANNOUNCE-TEXT.                        
005600           DISPLAY WS-ANNOUNCE-LINE.                                      
005610           IF WS-MATCH-COUNT = ZERO                                       
005620               DISPLAY 'NO CHARACTERS FOUND'                              
005630           ELSE                                                           
005640               PERFORM 5830-RETURN-NEXT-SPEED-ROW                         
005650                   UNTIL QR-SORT-EOF                                      
005660           END-IF.                                                        
005670       5820-BUILD-SPEED-ANNOUNCE-TEXT.                                    
005680           MOVE WS-MATCH-COUNT TO FC-EDIT-COUNT.                          
005690           MOVE WS-SPEED-LO TO FC-EDIT-VALUE.                             
005700           EVALUATE WS-ANNOUNCE-KIND                                      
005710               WHEN 'SPFAST'                                              
005720                   STRING 'FASTEST CHARACTERS, SPEED '                    
005730                       FC-EDIT-VALUE ' (' FC-EDIT-COUNT '):'              
005740                       DELIMITED BY SIZE INTO WS-ANNOUNCE-LINE            
005750               WHEN 'SPSLOW'                                              
005760                   STRING 'SLOWEST CHARACTERS, SPEED '                    
005770                       FC-EDIT-VALUE ' (' FC-EDIT-COUNT '):'              
005780                       DELIMITED BY SIZE INTO WS-ANNOUNCE-LINE            
005790               WHEN 'SPVALUE'                                             
005800                   STRING 'SPEED ' FC-EDIT-VALUE                          
005810                       ' (' FC-EDIT-COUNT '):'                            
005820                       DELIMITED BY SIZE INTO WS-ANNOUNCE-LINE            
005830               WHEN 'SPGROUP'                                             
005840                   STRING 'SPEED ' FC-EDIT-VALUE                          
005850                       ' GROUP SIZE (' FC-EDIT-COUNT '):'                 
005860                       DELIMITED BY SIZE INTO WS-ANNOUNCE-LINE            
005870               WHEN 'SPLARGE'                                             
005880                   STRING 'SPEED ' FC-EDIT-VALUE                          
005890                       ' GROUP SIZE (' FC-EDIT-COUNT '):'                 
005900                       DELIMITED BY SIZE INTO WS-ANNOUNCE-LINE            
005910               WHEN OTHER                                                 
005920                   MOVE WS-SPEED-HI TO FC-EDIT-VALUE                      
005930                   STRING 'CHARACTERS WITH SPEED BETWEEN '                
005940                       WS-SPEED-LO ' AND ' WS-SPEED-HI                    
005950                       ' (' FC-EDIT-COUNT '):'                            
005960                       DELIMITED BY SIZE INTO WS-ANNOUNCE-LINE            
005970           END-EVALUATE.                                                  
005980       5830-RETURN-NEXT-SPEED-ROW.                                        
005990           RETURN QR-SORT-FILE                                            
006000               AT END                                                     
006010                   SET QR-SORT-EOF TO TRUE                                
006020               NOT AT END                                                 
006030                   PERFORM 5840-DISPLAY-SPEED-DETAIL-LINE                 
006040           END-RETURN.                                                    
006050       5840-DISPLAY-SPEED-DETAIL-LINE.                                    
006060           MOVE QR-NAME  TO FD-NAME.                                      
006070           MOVE QR-JNAME TO FD-JNAME.                                     
006080           MOVE QR-HP    TO FD-HP.                                        
006090           MOVE QR-SPEED TO FD-SPEED.                                     
006100           DISPLAY FORMAT-CHARACTER-DETAIL.                               
