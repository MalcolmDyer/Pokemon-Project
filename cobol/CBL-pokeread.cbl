000100****************************************************************          
000110*    PROGRAM:  POKEREAD                                                   
000120*    ORIGINAL AUTHOR:  EDWIN ACKERMAN                                     
000130*                                                                         
000140*    LOADS THE POKEMON CHARACTER DATA FILE, SPLITS EACH DATA              
000150*    LINE INTO FIELDS (RESPECTING QUOTED COMMAS), BUILDS THE              
000160*    IN-MEMORY CHARACTER TABLE, TRACKS THE HP AND SPEED MIN               
000170*    AND MAX VALUES, AND BUILDS THE DISTINCT NAME LIST USED               
000180*    BY POKEWRIT.  CALLED BY POKEQUE.                                     
000190*                                                                         
000200*    MAINTENANCE LOG                                                      
000210*    DATE       INIT  TICKET     DESCRIPTION                              
000220*    ---------  ----  ---------  --------------------------------         
000230*    03/17/87   EA    INIT       ORIGINAL CODING                          
000240*    08/02/87   RJH   CR-0114    ADDED HP AND SPEED MIN/MAX TRACK         
000250*    01/09/88   RJH   CR-0166    HEADER COLUMN LOOKUP MADE CASE           
000260*                                INSENSITIVE                              
000270*    06/22/89   DLW   CR-0233    QUOTED-COMMA SPLIT REWRITTEN AS          
000280*                                CHARACTER SCAN (WAS UNSTRING)            
000290*    11/14/90   DLW   CR-0281    DISTINCT NAME LIST ADDED                 
000300*    04/03/92   PMK   CR-0347    SECOND LOAD ATTEMPT CLEARS ALL           
000310*                                DERIVED TABLES ON FAILURE                
000320*    09/19/93   PMK   CR-0398    TRAILING BLANK TRIM ADDED TO             
000330*                                SPLIT FIELDS                             
000340*    02/25/95   TCB   CR-0455    NUMERIC FIELD VALIDATION NOW             
000350*                                ACCEPTS A LEADING MINUS SIGN             
000360*    07/11/96   TCB   CR-0502    JAPANESE NAME COLUMN MADE                
000370*                                OPTIONAL WHEN ABSENT FROM HEADER         
000380*    03/30/98   SNK   CR-0559    UPSI-1 TRACE SWITCH ADDED                
000390*    12/09/98   SNK   Y2K-014    DATE FIELDS REVIEWED FOR YEAR            
000400*                                2000 COMPLIANCE. NO TWO-DIGIT            
000410*                                YEAR FIELDS IN THIS PROGRAM.             
000420*    05/18/99   SNK   CR-0571    FINAL Y2K SIGN-OFF.                      
000430*    10/02/01   GRV   CR-0630    MINOR COMMENT CLEANUP                    
000435*    04/14/02   GRV   CR-0641    ASSIGN CLAUSE MADE DYNAMIC SO            
000436*                                A REQUEST CARD CAN NAME ANY              
000437*                                DATA FILE, NOT JUST POKEDD.              
000438*                                ADDED FILE-NOT-FOUND STATUS 35           
000439*                                CHECK ON THE OPEN.                       
000440****************************************************************          
000450       IDENTIFICATION DIVISION.                                           
000460       PROGRAM-ID.  POKEREAD.                                             
000470       AUTHOR.        EDWIN ACKERMAN.                                     
000480       INSTALLATION.  COBOL DEVELOPMENT CENTER.                           
000490       DATE-WRITTEN.  03/17/1987.                                         
000500       DATE-COMPILED.                                                     
000510       SECURITY.      NON-CONFIDENTIAL.                                   
000520****************************************************************          
000530       ENVIRONMENT DIVISION.                                              
000540       CONFIGURATION SECTION.                                             
000550       SOURCE-COMPUTER. IBM-3096.                                         
000560       OBJECT-COMPUTER. IBM-3096.                                         
000570       SPECIAL-NAMES.                                                     
000580           C01 IS TOP-OF-FORM                                             
000590           CLASS POKE-DIGIT-CLASS  IS '0' THRU '9'                        
000600           UPSI-1 ON  STATUS IS DEBUG-TRACE-ON                            
000610                  OFF STATUS IS DEBUG-TRACE-OFF.                          
000620****************************************************************          
000630       INPUT-OUTPUT SECTION.                                              
000640       FILE-CONTROL.                                                      
000650           SELECT POKE-DATA-FILE ASSIGN TO WS-POKE-DDNAME                 
000660             FILE STATUS  IS POKE-DATA-STATUS.                            
000670****************************************************************          
000680       DATA DIVISION.                                                     
000690       FILE SECTION.                                                      
000700       FD  POKE-DATA-FILE                                                 
000710            LABEL RECORDS ARE STANDARD                                    
000720            RECORD CONTAINS 200 CHARACTERS                                
000730            RECORDING MODE IS F                                           
000740            DATA RECORD IS POKE-INPUT-RECORD.                             
000750       01  POKE-INPUT-RECORD               PIC X(200).                    
000760****************************************************************          
000770       WORKING-STORAGE SECTION.                                           
000780           COPY POKEC.                                                    
000790*---------------------------------------------------------*               
000800       01  WS-SWITCHES-SUBSCRIPTS-MISC.                                   
000810           05  POKE-DATA-STATUS            PIC 99.                        
000820               88  POKE-DATA-OK                 VALUE 00.                 
000830               88  POKE-DATA-EOF                VALUE 10.                 
000831               88  POKE-DATA-NOT-FOUND          VALUE 35.                 
000840           05  EOF-SWITCH                  PIC X(01).                     
000850               88  EOF                          VALUE 'Y'.                
000860           05  NAME-FOUND-SW               PIC X(01).                     
000870               88  NAME-FOUND                   VALUE 'Y'.                
000880               88  NAME-NOT-FOUND               VALUE 'N'.                
000890           05  FILLER                      PIC X(05).                     
000895*    DDNAME USED TO OPEN THE REQUEST-CARD-NAMED DATA FILE                 
000896*    04/14/02 GRV CR-0641 - DYNAMIC ASSIGN SUBSTITUTED FOR                
000897*                 THE FIXED POKEDD LITERAL SO A REQUEST CARD              
000898*                 CAN NAME ANY DATA FILE AT RUN TIME                      
000899       01  WS-POKE-ASSIGN-AREA.                                           
000901           05  WS-POKE-DDNAME              PIC X(08).                     
000902           05  FILLER                      PIC X(02).                     
000903*---------------------------------------------------------*               
000910       01  WS-CSV-SCAN-AREA.                                              
000920           05  WS-CSV-SCAN-LINE            PIC X(200).                    
000930       01  WS-CSV-SCAN-CHARS REDEFINES WS-CSV-SCAN-AREA.                  
000940           05  WS-CSV-CHAR OCCURS 200 TIMES                               
000950                                         PIC X(01).                       
000960*---------------------------------------------------------*               
000970       01  WS-CSV-CONTROLS.                                               
000980           05  WS-INSIDE-QUOTES-SW         PIC X(01).                     
000990               88  WS-INSIDE-QUOTES             VALUE 'Y'.                
001000           05  WS-CHAR-IDX                 PIC 9(03) COMP.                
001010           05  WS-FIELD-COUNT              PIC 9(03) COMP.                
001020           05  WS-FIELD-IDX                PIC 9(03) COMP.                
001030           05  WS-TRIM-LEN                 PIC 9(02) COMP.                
001040           05  WS-TRIM-START                PIC 9(02) COMP.               
001050           05  WS-TRIM-DST                 PIC 9(02) COMP.                
001060           05  FILLER                      PIC X(07).                     
001065*    STANDALONE SCAN COUNTER, NOT PART OF THE GROUP ABOVE                 
001066       77  WS-TRIM-POS                 PIC 9(02) COMP.                    
001080*---------------------------------------------------------*               
001090       01  WS-CSV-FIELD-TABLE.                                            
001100           05  WS-CSV-FIELD OCCURS 20 TIMES.                              
001110               10  WS-FIELD-LEN            PIC 9(02) COMP.                
001120               10  WS-FIELD-CHARS OCCURS 30 TIMES                         
001130                                         PIC X(01).                       
001140               10  WS-FIELD-VALUE REDEFINES WS-FIELD-CHARS                
001150                                         PIC X(30).                       
001160*---------------------------------------------------------*               
001170       01  WS-HEADER-NAME-WORK.                                           
001180           05  WS-HEADER-FIELD-UC          PIC X(30).                     
001190           05  FILLER                      PIC X(05).                     
001200*---------------------------------------------------------*               
001210       01  WS-VALIDATE-AREA.                                              
001220           05  WS-VALIDATE-TEXT            PIC X(30).                     
001230       01  WS-VALIDATE-CHARS REDEFINES WS-VALIDATE-AREA.                  
001240           05  WS-VALIDATE-CHAR OCCURS 30 TIMES                           
001250                                         PIC X(01).                       
001260*---------------------------------------------------------*               
001270       01  WS-VALIDATE-CONTROLS.                                          
001280           05  WS-VALID-LEN                PIC 9(02) COMP.                
001290           05  WS-SCAN-POS                 PIC 9(02) COMP.                
001300           05  WS-START-POS                PIC 9(02) COMP.                
001310           05  FIELD-VALIDITY-SW           PIC X(01).                     
001320               88  FIELD-VALID                  VALUE 'Y'.                
001330               88  FIELD-INVALID                VALUE 'N'.                
001340           05  FILLER                      PIC X(03).                     
001350*---------------------------------------------------------*               
001360       LINKAGE SECTION.                                                   
001370           COPY POKET.                                                    
001380****************************************************************          
001390       PROCEDURE DIVISION USING DATA-FILE-NAME,                           
001400                                 LOAD-ATTEMPT-COUNT,                      
001410                                 LOAD-SUCCESS-SW,                         
001420                                 RAW-LINE-COUNT,                          
001430                                 RAW-LINE-TABLE,                          
001440                                 HEADER-COLUMN-POSITIONS,                 
001450                                 CHARACTER-COUNT,                         
001460                                 CHARACTER-TABLE,                         
001470                                 MIN-MAX-BLOCK,                           
001480                                 DISTINCT-NAME-COUNT,                     
001490                                 DISTINCT-NAME-TABLE.                     
001500****************************************************************          
001510       0000-MAIN-ROUTINE.                                                 
001520****************************************************************          
001530           PERFORM 1000-OPEN-AND-READ-DATA-FILE THRU 1000-EXIT.           
001540           IF LOAD-SUCCESSFUL                                             
001550               PERFORM 2000-LOCATE-HEADER-COLUMNS                         
001560               IF NAME-COL-POS = ZERO OR HP-COL-POS = ZERO                
001570                                     OR SPEED-COL-POS = ZERO              
001580                   DISPLAY 'REQUIRED COLUMN MISSING FROM HEADER'          
001590               ELSE                                                       
001600                   IF RAW-LINE-COUNT > 1                                  
001610                       PERFORM 2100-PROCESS-DATA-LINE                     
001620                           VARYING RAW-LINE-IDX FROM 2 BY 1               
001630                           UNTIL RAW-LINE-IDX > RAW-LINE-COUNT            
001640                   END-IF                                                 
001650               END-IF                                                     
001660           END-IF.                                                        
001670           GOBACK.                                                        
001680*---------------------------------------------------------*               
001690*    DATA LOADER - OPEN THE FILE AND READ EVERY LINE                      
001700*---------------------------------------------------------*               
001710       1000-OPEN-AND-READ-DATA-FILE.                                      
001720*---------------------------------------------------------*               
001730           ADD 1 TO LOAD-ATTEMPT-COUNT.                                   
001740           SET LOAD-FAILED TO TRUE.                                       
001750           IF DATA-FILE-NAME = SPACES                                     
001760               GO TO 1000-EXIT                                            
001770           END-IF.                                                        
001771           MOVE DATA-FILE-NAME TO WS-POKE-DDNAME.                         
001780           OPEN INPUT POKE-DATA-FILE.                                     
001790           IF NOT POKE-DATA-OK                                            
001791               IF POKE-DATA-NOT-FOUND                                     
001792                   DISPLAY 'DATA FILE NOT FOUND - ' DATA-FILE-NAME        
001793               END-IF                                                     
001800               IF LOAD-ATTEMPT-COUNT < 2                                  
001810                   PERFORM 9900-CLEAR-ALL-TABLES                          
001820               END-IF                                                     
001830               GO TO 1000-EXIT                                            
001840           END-IF.                                                        
001850           MOVE ZERO TO RAW-LINE-COUNT.                                   
001860           MOVE 'N' TO EOF-SWITCH.                                        
001870           PERFORM 1100-READ-NEXT-DATA-LINE UNTIL EOF.                    
001880           CLOSE POKE-DATA-FILE.                                          
001890           IF RAW-LINE-COUNT > ZERO                                       
001900               SET LOAD-SUCCESSFUL TO TRUE                                
001910           ELSE                                                           
001920               IF LOAD-ATTEMPT-COUNT < 2                                  
001930                   PERFORM 9900-CLEAR-ALL-TABLES                          
001940               END-IF                                                     
001950           END-IF.                                                        
001960       1000-EXIT.                                                         
001970           EXIT.                                                          
001980*---------------------------------------------------------*               
001990       1100-READ-NEXT-DATA-LINE.                                          
002000*---------------------------------------------------------*               
002010           READ POKE-DATA-FILE                                            
002020               AT END                                                     
002030                   SET EOF TO TRUE                                        
002040               NOT AT END                                                 
002050                   ADD 1 TO RAW-LINE-COUNT                                
002060                   MOVE POKE-INPUT-RECORD                                 
002070                       TO RAW-LINE-TEXT (RAW-LINE-COUNT)                  
002080           END-READ.                                                      
002090*---------------------------------------------------------*               
002100*    RECORD PARSER - LOCATE NAME/JNAME/HP/SPEED COLUMNS                   
002110*---------------------------------------------------------*               
002120       2000-LOCATE-HEADER-COLUMNS.                                        
002130*---------------------------------------------------------*               
002140           MOVE ZERO TO NAME-COL-POS JNAME-COL-POS                        
002150                        HP-COL-POS SPEED-COL-POS.                         
002160           MOVE RAW-LINE-TEXT (1) TO WS-CSV-SCAN-LINE.                    
002170           PERFORM 2200-SPLIT-CSV-LINE.                                   
002180           PERFORM 2050-MATCH-HEADER-FIELD                                
002190               VARYING WS-FIELD-IDX FROM 1 BY 1                           
002200               UNTIL WS-FIELD-IDX > WS-FIELD-COUNT.                       
002210*---------------------------------------------------------*               
002220       2050-MATCH-HEADER-FIELD.                                           
002230*---------------------------------------------------------*               
002240           MOVE WS-FIELD-VALUE (WS-FIELD-IDX)                             
002250               TO WS-HEADER-FIELD-UC.                                     
002260           INSPECT WS-HEADER-FIELD-UC CONVERTING                          
002270               'abcdefghijklmnopqrstuvwxyz'                               
002280               TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                           
002290           EVALUATE TRUE                                                  
002300               WHEN WS-HEADER-FIELD-UC = 'NAME'                           
002310                   MOVE WS-FIELD-IDX TO NAME-COL-POS                      
002320               WHEN WS-HEADER-FIELD-UC = 'JAPANESE_NAME'                  
002330                   MOVE WS-FIELD-IDX TO JNAME-COL-POS                     
002340               WHEN WS-HEADER-FIELD-UC = 'HP'                             
002350                   MOVE WS-FIELD-IDX TO HP-COL-POS                        
002360               WHEN WS-HEADER-FIELD-UC = 'SPEED'                          
002370                   MOVE WS-FIELD-IDX TO SPEED-COL-POS                     
002380               WHEN OTHER                                                 
002390                   CONTINUE                                               
002400           END-EVALUATE.                                                  
002410*---------------------------------------------------------*               
002420*    CHARACTER TABLE BUILDER - ONE DATA ROW                               
002430*---------------------------------------------------------*               
002440       2100-PROCESS-DATA-LINE.                                            
002450*---------------------------------------------------------*               
002460           MOVE RAW-LINE-TEXT (RAW-LINE-IDX) TO WS-CSV-SCAN-LINE.         
002470           MOVE RAW-LINE-TEXT (RAW-LINE-IDX) TO POKE-RAW-LINE.            
002480           PERFORM 2200-SPLIT-CSV-LINE.                                   
002490           MOVE SPACES TO POKE-NAME POKE-JNAME.                           
002500           MOVE ZERO   TO POKE-HP POKE-SPEED.                             
002510           SET POKE-ROW-INVALID TO TRUE.                                  
002520           IF WS-FIELD-COUNT NOT < NAME-COL-POS                           
002530              AND WS-FIELD-COUNT NOT < HP-COL-POS                         
002540              AND WS-FIELD-COUNT NOT < SPEED-COL-POS                      
002550               MOVE WS-FIELD-VALUE (NAME-COL-POS) TO POKE-NAME            
002560               IF JNAME-COL-POS > ZERO                                    
002570                  AND WS-FIELD-COUNT NOT < JNAME-COL-POS                  
002580                   MOVE WS-FIELD-VALUE (JNAME-COL-POS)                    
002590                       TO POKE-JNAME                                      
002600               END-IF                                                     
002610               IF POKE-NAME NOT = SPACES                                  
002620                   MOVE WS-FIELD-VALUE (HP-COL-POS) TO                    
002630                       WS-VALIDATE-TEXT                                   
002640                   PERFORM 2150-VALIDATE-NUMERIC-FIELD THRU               
002650                       2150-EXIT                                          
002660                   IF FIELD-VALID                                         
002670                       MOVE WS-VALIDATE-TEXT TO POKE-HP                   
002680                       MOVE WS-FIELD-VALUE (SPEED-COL-POS) TO             
002690                           WS-VALIDATE-TEXT                               
002700                       PERFORM 2150-VALIDATE-NUMERIC-FIELD THRU           
002710                           2150-EXIT                                      
002720                       IF FIELD-VALID                                     
002730                           MOVE WS-VALIDATE-TEXT TO POKE-SPEED            
002740                           SET POKE-ROW-VALID TO TRUE                     
002750                       END-IF                                             
002760                   END-IF                                                 
002770               END-IF                                                     
002780           END-IF.                                                        
002790           IF POKE-ROW-VALID                                              
002800               PERFORM 2300-STORE-CHARACTER-ROW                           
002810               PERFORM 2400-ADD-DISTINCT-NAME                             
002820           END-IF.                                                        
002830*---------------------------------------------------------*               
002840*    NUMERIC FIELD VALIDATION - OPTIONAL LEADING MINUS                    
002850*---------------------------------------------------------*               
002860       2150-VALIDATE-NUMERIC-FIELD.                                       
002870*---------------------------------------------------------*               
002880           MOVE WS-VALIDATE-TEXT TO WS-VALIDATE-AREA.                     
002890           SET FIELD-INVALID TO TRUE.                                     
002900           MOVE 30 TO WS-VALID-LEN.                                       
002910           PERFORM 2152-SCAN-BACKWARD                                     
002920               VARYING WS-VALID-LEN FROM 30 BY -1                         
002930               UNTIL WS-VALID-LEN = 0                                     
002940                  OR WS-VALIDATE-CHAR (WS-VALID-LEN) NOT = SPACE.         
002950           IF WS-VALID-LEN = 0                                            
002960               GO TO 2150-EXIT                                            
002970           END-IF.                                                        
002980           MOVE 1 TO WS-START-POS.                                        
002990           IF WS-VALIDATE-CHAR (1) = '-'                                  
003000               MOVE 2 TO WS-START-POS                                     
003010           END-IF.                                                        
003020           IF WS-START-POS > WS-VALID-LEN                                 
003030               GO TO 2150-EXIT                                            
003040           END-IF.                                                        
003050           SET FIELD-VALID TO TRUE.                                       
003060           PERFORM 2154-CHECK-DIGIT-POSITION                              
003070               VARYING WS-SCAN-POS FROM WS-START-POS BY 1                 
003080               UNTIL WS-SCAN-POS > WS-VALID-LEN                           
003090                  OR FIELD-INVALID.                                       
003100       2150-EXIT.                                                         
003110           EXIT.                                                          
003120*---------------------------------------------------------*               
003130       2152-SCAN-BACKWARD.                                                
003140*---------------------------------------------------------*               
003150           CONTINUE.                                                      
003160*---------------------------------------------------------*               
003170       2154-CHECK-DIGIT-POSITION.                                         
003180*---------------------------------------------------------*               
003190           IF WS-VALIDATE-CHAR (WS-SCAN-POS) NOT NUMERIC                  
003200               SET FIELD-INVALID TO TRUE                                  
003210           END-IF.                                                        
003220*---------------------------------------------------------*               
003230*    RECORD PARSER - SPLIT A LINE ON COMMAS OUTSIDE QUOTES                
003240*---------------------------------------------------------*               
003250       2200-SPLIT-CSV-LINE.                                               
003260*---------------------------------------------------------*               
003270           MOVE ZERO TO WS-CHAR-IDX.                                      
003280           MOVE SPACES TO WS-CSV-FIELD-TABLE.                             
003290           MOVE 'N' TO WS-INSIDE-QUOTES-SW.                               
003300           MOVE 1 TO WS-FIELD-COUNT.                                      
003310           PERFORM 2210-SCAN-NEXT-CHARACTER                               
003320               VARYING WS-CHAR-IDX FROM 1 BY 1                            
003330               UNTIL WS-CHAR-IDX > 200.                                   
003340           PERFORM 2220-TRIM-ONE-FIELD                                    
003350               VARYING WS-FIELD-IDX FROM 1 BY 1                           
003360               UNTIL WS-FIELD-IDX > WS-FIELD-COUNT.                       
003370*---------------------------------------------------------*               
003380       2210-SCAN-NEXT-CHARACTER.                                          
003390*---------------------------------------------------------*               
003400           EVALUATE WS-CSV-CHAR (WS-CHAR-IDX)                             
003410               WHEN '"'                                                   
003420                   IF WS-INSIDE-QUOTES                                    
003430                       MOVE 'N' TO WS-INSIDE-QUOTES-SW                    
003440                   ELSE                                                   
003450                       MOVE 'Y' TO WS-INSIDE-QUOTES-SW                    
003460                   END-IF                                                 
003470               WHEN ','                                                   
003480                   IF WS-INSIDE-QUOTES                                    
003490                       PERFORM 2215-APPEND-CHAR-TO-FIELD                  
003500                   ELSE                                                   
003510                       ADD 1 TO WS-FIELD-COUNT                            
003520                   END-IF                                                 
003530               WHEN OTHER                                                 
003540                   PERFORM 2215-APPEND-CHAR-TO-FIELD                      
003550           END-EVALUATE.                                                  
003560*---------------------------------------------------------*               
003570       2215-APPEND-CHAR-TO-FIELD.                                         
003580*---------------------------------------------------------*               
003590           IF WS-FIELD-LEN (WS-FIELD-COUNT) < 30                          
003600               ADD 1 TO WS-FIELD-LEN (WS-FIELD-COUNT)                     
003610               MOVE WS-CSV-CHAR (WS-CHAR-IDX)                             
003620                   TO WS-FIELD-CHARS (WS-FIELD-COUNT,                     
003630                       WS-FIELD-LEN (WS-FIELD-COUNT))                     
003640           END-IF.                                                        
003650*---------------------------------------------------------*               
003660*    TRIM LEADING AND TRAILING BLANKS FROM A SPLIT FIELD                  
003670*---------------------------------------------------------*               
003680       2220-TRIM-ONE-FIELD.                                               
003690*---------------------------------------------------------*               
003700           MOVE WS-FIELD-LEN (WS-FIELD-IDX) TO WS-TRIM-LEN.               
003710           PERFORM 2222-TRIM-TRAILING-BLANK                               
003720               VARYING WS-TRIM-LEN FROM WS-TRIM-LEN BY -1                 
003730               UNTIL WS-TRIM-LEN = 0                                      
003740                  OR WS-FIELD-CHARS (WS-FIELD-IDX, WS-TRIM-LEN)           
003750                       NOT = SPACE.                                       
003760           MOVE 1 TO WS-TRIM-START.                                       
003770           PERFORM 2223-SKIP-LEADING-BLANK                                
003780               VARYING WS-TRIM-START FROM 1 BY 1                          
003790               UNTIL WS-TRIM-START > WS-TRIM-LEN                          
003800                  OR WS-FIELD-CHARS (WS-FIELD-IDX, WS-TRIM-START)         
003810                       NOT = SPACE.                                       
003820           MOVE ZERO TO WS-TRIM-DST.                                      
003830           IF WS-TRIM-START NOT > WS-TRIM-LEN                             
003840               PERFORM 2224-SHIFT-ONE-CHARACTER                           
003850                   VARYING WS-TRIM-POS FROM WS-TRIM-START BY 1            
003860                   UNTIL WS-TRIM-POS > WS-TRIM-LEN                        
003870           END-IF.                                                        
003880           MOVE WS-TRIM-DST TO WS-FIELD-LEN (WS-FIELD-IDX).               
003890           IF WS-TRIM-DST < 30                                            
003900               PERFORM 2225-BLANK-REMAINDER                               
003910                   VARYING WS-TRIM-POS FROM WS-TRIM-DST + 1 BY 1          
003920                   UNTIL WS-TRIM-POS > 30                                 
003930           END-IF.                                                        
003940*---------------------------------------------------------*               
003950       2222-TRIM-TRAILING-BLANK.                                          
003960*---------------------------------------------------------*               
003970           CONTINUE.                                                      
003980*---------------------------------------------------------*               
003990       2223-SKIP-LEADING-BLANK.                                           
004000*---------------------------------------------------------*               
004010           CONTINUE.                                                      
004020*---------------------------------------------------------*               
004030       2224-SHIFT-ONE-CHARACTER.                                          
004040*---------------------------------------------------------*               
004050           ADD 1 TO WS-TRIM-DST.                                          
004060           MOVE WS-FIELD-CHARS (WS-FIELD-IDX, WS-TRIM-POS)                
004070               TO WS-FIELD-CHARS (WS-FIELD-IDX, WS-TRIM-DST).             
004080*---------------------------------------------------------*               
004090       2225-BLANK-REMAINDER.                                              
004100*---------------------------------------------------------*               
004110           MOVE SPACE                                                     
004120               TO WS-FIELD-CHARS (WS-FIELD-IDX, WS-TRIM-POS).             
004130*---------------------------------------------------------*               
004140*    CHARACTER TABLE BUILDER - STORE A VALID ROW                          
004150*---------------------------------------------------------*               
004160       2300-STORE-CHARACTER-ROW.                                          
004170*---------------------------------------------------------*               
004180           ADD 1 TO CHARACTER-COUNT.                                      
004190           MOVE POKE-NAME  TO CT-NAME  (CHARACTER-COUNT).                 
004200           MOVE POKE-NAME  TO CT-NAME-UC (CHARACTER-COUNT).               
004210           INSPECT CT-NAME-UC (CHARACTER-COUNT) CONVERTING                
004220               'abcdefghijklmnopqrstuvwxyz'                               
004230               TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                           
004240           MOVE POKE-JNAME TO CT-JNAME (CHARACTER-COUNT).                 
004250           MOVE POKE-HP    TO CT-HP    (CHARACTER-COUNT).                 
004260           MOVE POKE-SPEED TO CT-SPEED (CHARACTER-COUNT).                 
004270           MOVE POKE-RAW-LINE TO CT-RAW-LINE (CHARACTER-COUNT).           
004280           PERFORM 2310-UPDATE-MIN-MAX-TRACKERS.                          
004290*---------------------------------------------------------*               
004300       2310-UPDATE-MIN-MAX-TRACKERS.                                      
004310*---------------------------------------------------------*               
004320           IF HP-SPEED-DATA-PRESENT                                       
004330               IF POKE-HP < MIN-HP                                        
004340                   MOVE POKE-HP TO MIN-HP                                 
004350               END-IF                                                     
004360               IF POKE-HP > MAX-HP                                        
004370                   MOVE POKE-HP TO MAX-HP                                 
004380               END-IF                                                     
004390               IF POKE-SPEED < MIN-SPEED                                  
004400                   MOVE POKE-SPEED TO MIN-SPEED                           
004410               END-IF                                                     
004420               IF POKE-SPEED > MAX-SPEED                                  
004430                   MOVE POKE-SPEED TO MAX-SPEED                           
004440               END-IF                                                     
004450           ELSE                                                           
004460               MOVE POKE-HP    TO MIN-HP MAX-HP                           
004470               MOVE POKE-SPEED TO MIN-SPEED MAX-SPEED                     
004480               SET HP-SPEED-DATA-PRESENT TO TRUE                          
004490           END-IF.                                                        
004500*---------------------------------------------------------*               
004510*    NAME EXTRACTOR - COLLECT DISTINCT NAMES                              
004520*---------------------------------------------------------*               
004530       2400-ADD-DISTINCT-NAME.                                            
004540*---------------------------------------------------------*               
004550           IF POKE-NAME NOT = SPACES                                      
004560               SET NAME-NOT-FOUND TO TRUE                                 
004570               IF DISTINCT-NAME-COUNT > 0                                 
004580                   PERFORM 2410-SEARCH-DISTINCT-NAME                      
004590                       VARYING DIST-IDX FROM 1 BY 1                       
004600                       UNTIL DIST-IDX > DISTINCT-NAME-COUNT               
004610                          OR NAME-FOUND                                   
004620               END-IF                                                     
004630               IF NAME-NOT-FOUND                                          
004640                   ADD 1 TO DISTINCT-NAME-COUNT                           
004650                   MOVE POKE-NAME                                         
004660                       TO DIST-NAME (DISTINCT-NAME-COUNT)                 
004670               END-IF                                                     
004680           END-IF.                                                        
004690*---------------------------------------------------------*               
004700       2410-SEARCH-DISTINCT-NAME.                                         
004710*---------------------------------------------------------*               
004720           IF DIST-NAME (DIST-IDX) = POKE-NAME                            
004730               SET NAME-FOUND TO TRUE                                     
004740           END-IF.                                                        
004750*---------------------------------------------------------*               
004760*    LOAD FAILURE - CLEAR ALL DERIVED DATA                                
004770*---------------------------------------------------------*               
004780       9900-CLEAR-ALL-TABLES.                                             
004790*---------------------------------------------------------*               
004800           MOVE ZERO TO RAW-LINE-COUNT CHARACTER-COUNT                    
004810                        DISTINCT-NAME-COUNT.                              
004820           MOVE ZERO TO MIN-HP MAX-HP MIN-SPEED MAX-SPEED.                
004830           MOVE 'N'  TO DATA-PRESENT-SW.                                  
004840           MOVE ZERO TO NAME-COL-POS JNAME-COL-POS                        
004850                        HP-COL-POS SPEED-COL-POS.                         
