000100*----------------------------------------------------------------*        
000110*    POKEREQ  -  FIXED REQUEST/CONTROL RECORD                             
000120*    ONE RECORD PER QUERY, READ FROM POKEREQ IN PLACE OF THE              
000130*    ORIGINAL INTERACTIVE MENU                                            
000140*----------------------------------------------------------------*        
000150 01  POKE-REQUEST-RECORD.                                                 
000160     05  REQ-CODE                    PIC X(06).                           
000170         88  REQ-IS-LOAD                  VALUE 'LOAD  '.                 
000180         88  REQ-IS-NAME-SEARCH           VALUE 'NAME  '.                 
000190         88  REQ-IS-HP-VALUE              VALUE 'HPVAL '.                 
000200         88  REQ-IS-HP-RANGE              VALUE 'HPRNG '.                 
000210         88  REQ-IS-HP-LOW                VALUE 'HPLOW '.                 
000220         88  REQ-IS-HP-HIGH               VALUE 'HPHI  '.                 
000230         88  REQ-IS-SPEED-FAST            VALUE 'SPFAST'.                 
000240         88  REQ-IS-SPEED-SLOW            VALUE 'SPSLOW'.                 
000250         88  REQ-IS-SPEED-TOP3            VALUE 'SPTOP3'.                 
000260         88  REQ-IS-SPEED-BOT3            VALUE 'SPBOT3'.                 
000270         88  REQ-IS-SPEED-RANGE           VALUE 'SPRNG '.                 
000280         88  REQ-IS-SPEED-GROUPS          VALUE 'SPGRP '.                 
000290         88  REQ-IS-SPEED-LARGEST         VALUE 'SPMAX '.                 
000300         88  REQ-IS-ECHO                  VALUE 'ECHO  '.                 
000310         88  REQ-IS-EXTRACT               VALUE 'EXTR  '.                 
000320     05  REQ-NAME-VALUE               PIC X(30).                          
000330     05  REQ-NUMERIC-PARMS.                                               
000340         10  REQ-VAL-1                PIC 9(04).                          
000350         10  REQ-VAL-2                PIC 9(04).                          
000360     05  REQ-NUMERIC-PARMS-X REDEFINES REQ-NUMERIC-PARMS                  
000370                                     PIC X(08).                           
000380     05  FILLER                      PIC X(22).                           
