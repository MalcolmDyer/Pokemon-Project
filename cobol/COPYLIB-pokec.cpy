000100*----------------------------------------------------------------*        
000110*    POKEC  -  CHARACTER MASTER RECORD LAYOUT                             
000120*    ONE ENTRY PER CHARACTER LOADED FROM THE POKEMON DATA FILE            
000130*----------------------------------------------------------------*        
000140 01  POKE-CHARACTER-RECORD.                                               
000150     05  POKE-NAME                       PIC X(30).                       
000160     05  POKE-JNAME                      PIC X(30).                       
000170     05  POKE-STAT-BLOCK.                                                 
000180         10  POKE-HP                     PIC 9(04).                       
000190         10  POKE-SPEED                  PIC 9(04).                       
000200     05  POKE-STAT-BLOCK-N REDEFINES POKE-STAT-BLOCK                      
000210                                         PIC 9(08).                       
000220     05  POKE-RAW-LINE                   PIC X(200).                      
000230     05  POKE-INDICATORS.                                                 
000240         10  POKE-VALID-SW               PIC X(01).                       
000250             88  POKE-ROW-VALID                VALUE 'Y'.                 
000260             88  POKE-ROW-INVALID              VALUE 'N'.                 
000270         10  FILLER                      PIC X(09).                       
000280     05  FILLER                          PIC X(20).                       
