000100*----------------------------------------------------------------*        
000110*    POKET  -  LINKAGE WORK AREAS FOR THE CHARACTER LOADER                
000120*    PASSED BETWEEN CBL-POKEQUE (CALLER) AND THE POKEREAD,                
000130*    POKEQRY AND POKEWRIT SUBPROGRAMS                                     
000140*----------------------------------------------------------------*        
000150 77  RAW-LINE-COUNT              PIC 9(04) COMP.                          
000160 77  CHARACTER-COUNT             PIC 9(04) COMP.                          
000170 77  DISTINCT-NAME-COUNT         PIC 9(04) COMP.                          
000180 77  LOAD-ATTEMPT-COUNT          PIC 9(01) COMP.                          
000190 01  DATA-FILE-NAME              PIC X(32).                               
000200 01  LOAD-SUCCESS-SW             PIC X(01).                               
000210     88  LOAD-SUCCESSFUL              VALUE 'Y'.                          
000220     88  LOAD-FAILED                  VALUE 'N'.                          
000230 01  MIN-MAX-BLOCK.                                                       
000240     05  MIN-HP                  PIC 9(04).                               
000250     05  MAX-HP                  PIC 9(04).                               
000260     05  MIN-SPEED               PIC 9(04).                               
000270     05  MAX-SPEED               PIC 9(04).                               
000280     05  DATA-PRESENT-SW         PIC X(01).                               
000290         88  HP-SPEED-DATA-PRESENT    VALUE 'Y'.                          
000300     05  FILLER                  PIC X(03).                               
000310 01  MIN-MAX-BLOCK-N REDEFINES MIN-MAX-BLOCK                              
000320                                 PIC X(20).                               
000330 01  HEADER-COLUMN-POSITIONS.                                             
000340     05  NAME-COL-POS            PIC 9(03) COMP.                          
000350     05  JNAME-COL-POS           PIC 9(03) COMP.                          
000360     05  HP-COL-POS              PIC 9(03) COMP.                          
000370     05  SPEED-COL-POS           PIC 9(03) COMP.                          
000380     05  FILLER                  PIC X(04).                               
000390 01  RAW-LINE-TABLE.                                                      
000400     05  RAW-LINE-ENTRY OCCURS 1 TO 2000 TIMES                            
000410          DEPENDING ON RAW-LINE-COUNT                                     
000420          INDEXED BY RAW-LINE-IDX.                                        
000430         10  RAW-LINE-TEXT       PIC X(200).                              
000440 01  CHARACTER-TABLE.                                                     
000450     05  CHARACTER-ENTRY OCCURS 1 TO 2000 TIMES                           
000460          DEPENDING ON CHARACTER-COUNT                                    
000470          INDEXED BY CHAR-IDX.                                            
000480         10  CT-NAME             PIC X(30).                               
000490         10  CT-NAME-UC          PIC X(30).                               
000500         10  CT-JNAME            PIC X(30).                               
000510         10  CT-STAT-BLOCK.                                               
000520             15  CT-HP           PIC 9(04).                               
000530             15  CT-SPEED        PIC 9(04).                               
000540         10  CT-STAT-NUM REDEFINES CT-STAT-BLOCK                          
000550                                 PIC 9(08).                               
000560         10  CT-RAW-LINE         PIC X(200).                              
000570 01  DISTINCT-NAME-TABLE.                                                 
000580     05  DISTINCT-NAME-ENTRY OCCURS 1 TO 2000 TIMES                       
000590          DEPENDING ON DISTINCT-NAME-COUNT                                
000600          INDEXED BY DIST-IDX.                                            
000610         10  DIST-NAME           PIC X(30).                               
