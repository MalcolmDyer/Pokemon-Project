000100****************************************************************          
000110*    PROGRAM:  POKEWRIT                                                   
000120*    ORIGINAL AUTHOR:  D.L. WEXLER                                        
000130*                                                                         
000140*    NAME FILE WRITER FOR THE POKEMON CHARACTER QUERY SYSTEM.             
000150*    TAKES THE DISTINCT CHARACTER NAME TABLE BUILT BY POKEREAD            
000160*    AND WRITES IT OUT, ONE NAME PER LINE, IN CASE-BLIND                  
000170*    ASCENDING ALPHABETIC ORDER, TO THE CHARACTER_NAMES.TXT               
000180*    EXTRACT FILE REQUESTED BY THE EXTR CARD IN POKEREQ.                  
000190*                                                                         
000200*    MAINTENANCE LOG                                                      
000210*    DATE       INIT  TICKET     DESCRIPTION                              
000220*    ---------  ----  ---------  --------------------------------         
000230*    11/14/90   DLW   CR-0281    ORIGINAL CODING - NAME EXTRACT           
000240*                                REQUEST ADDED (EXTR CARD)                
000250*    04/03/92   PMK   CR-0347    CORRECTED BLANK NAME SKIP ON             
000260*                                A ZERO-ROW DISTINCT NAME TABLE           
000270*    12/09/98   SNK   Y2K-014    DATE-WRITTEN AND CHANGE LOG              
000280*                                DATES REVIEWED FOR YEAR 2000             
000290*                                COMPLIANCE. NO CODE CHANGE.              
000300*    05/18/99   SNK   CR-0571    FINAL Y2K SIGN-OFF - NO FURTHER          
000310*                                ACTION NEEDED FOR THIS PROGRAM.          
000320*    06/14/04   GRV   CR-0688    CLEANUP OF SORT KEY COMMENTS             
000330****************************************************************          
000340       IDENTIFICATION DIVISION.                                           
000350       PROGRAM-ID.  POKEWRIT.                                             
000360       AUTHOR. D.L. WEXLER.                                               
000370       INSTALLATION. COBOL DEVELOPMENT CENTER.                            
000380       DATE-WRITTEN. 11/14/1990.                                          
000390       DATE-COMPILED.                                                     
000400       SECURITY. NON-CONFIDENTIAL.                                        
000410****************************************************************          
000420       ENVIRONMENT DIVISION.                                              
000430       CONFIGURATION SECTION.                                             
000440       SOURCE-COMPUTER. IBM-3081.                                         
000450       OBJECT-COMPUTER. IBM-3081.                                         
000460       SPECIAL-NAMES.                                                     
000470           C01 IS TOP-OF-FORM                                             
000480           CLASS POKE-ALPHA-CLASS-W IS 'A' THRU 'Z'                       
000490                                       'a' THRU 'z' SPACE                 
000500           UPSI-3 ON  STATUS IS EXTRACT-RERUN                             
000510                  OFF STATUS IS EXTRACT-FIRST-RUN.                        
000520****************************************************************          
000530       INPUT-OUTPUT SECTION.                                              
000540       FILE-CONTROL.                                                      
000550           SELECT NW-SORT-FILE ASSIGN TO SORTWK2.                         
000560           SELECT NAMES-OUT-FILE ASSIGN TO POKENAM                        
000570             FILE STATUS IS NAMES-OUT-FILE-STATUS.                        
000580****************************************************************          
000590       DATA DIVISION.                                                     
000600       FILE SECTION.                                                      
000610       SD  NW-SORT-FILE.                                                  
000620       01  NW-SORT-RECORD.                                                
000630           05  NW-SORT-KEY             PIC X(30).                         
000640           05  NW-ORIGINAL-NAME        PIC X(30).                         
000650           05  FILLER                  PIC X(10).                         
000660       FD  NAMES-OUT-FILE                                                 
000670            LABEL RECORDS ARE STANDARD                                    
000680            DATA RECORD IS NAMES-OUT-RECORD.                              
000690       01  NAMES-OUT-RECORD.                                              
000700           05  NO-NAME                 PIC X(30).                         
000710           05  FILLER                  PIC X(50).                         
000720****************************************************************          
000730       WORKING-STORAGE SECTION.                                           
000740       01  WS-SWITCHES-SUBSCRIPTS-MISC.                                   
000750           05  NAMES-OUT-FILE-STATUS       PIC 99.                        
000760               88  NAMES-OUT-FILE-OK           VALUE 00.                  
000770           05  NW-SORT-EOF-SW              PIC X(01).                     
000780               88  NW-SORT-EOF                     VALUE 'Y'.             
000790           05  WS-DIST-IDX                 PIC 9(04) COMP.                
000800           05  FILLER                      PIC X(09).                     
000805*    STANDALONE COUNTER, NOT PART OF THE GROUP ABOVE                      
000806       77  WS-NAMES-WRITTEN            PIC 9(04) COMP.                    
000820       01  WRITE-CONFIRM-LINE.                                            
000830           05  FILLER  PIC X(18) VALUE 'NAMES EXTRACTED: '.               
000840           05  WC-NAME-COUNT           PIC ZZZ9.                          
000850           05  FILLER  PIC X(10) VALUE SPACES.                            
000860       01  WRITE-CONFIRM-LINE-X REDEFINES WRITE-CONFIRM-LINE              
000870                                         PIC X(32).                       
000880*---------------------------------------------------------*               
000890       LINKAGE SECTION.                                                   
000900           COPY POKET.                                                    
000910*---------------------------------------------------------*               
000920       PROCEDURE DIVISION USING DISTINCT-NAME-COUNT,                      
000930                                 DISTINCT-NAME-TABLE.                     
000940****************************************************************          
000950       0000-MAIN-ROUTINE.                                                 
000960****************************************************************          
000970           IF DISTINCT-NAME-COUNT = ZERO                                  
000980               DISPLAY 'LOAD DATA BEFORE EXTRACTING NAMES'                
000990           ELSE                                                           
001000               PERFORM 1000-SORT-AND-WRITE-NAMES                          
001010           END-IF.                                                        
001020           GOBACK.                                                        
001030*---------------------------------------------------------*               
001040       1000-SORT-AND-WRITE-NAMES.                                         
001050*---------------------------------------------------------*               
001060           OPEN OUTPUT NAMES-OUT-FILE.                                    
001070           IF NOT NAMES-OUT-FILE-OK                                       
001080               DISPLAY 'POKEWRIT - UNABLE TO OPEN POKENAM, '              
001090                   'STATUS ' NAMES-OUT-FILE-STATUS                        
001100           ELSE                                                           
001110               MOVE ZERO TO WS-NAMES-WRITTEN                              
001120               SORT NW-SORT-FILE                                          
001130                   ON ASCENDING KEY NW-SORT-KEY                           
001140                   INPUT PROCEDURE IS 1100-RELEASE-DISTINCT-NAMES         
001150                   OUTPUT PROCEDURE IS 1200-WRITE-SORTED-NAMES            
001160               CLOSE NAMES-OUT-FILE                                       
001170               MOVE WS-NAMES-WRITTEN TO WC-NAME-COUNT                     
001180               DISPLAY WRITE-CONFIRM-LINE                                 
001190           END-IF.                                                        
001200*---------------------------------------------------------*               
001210       1100-RELEASE-DISTINCT-NAMES SECTION.                               
001220*---------------------------------------------------------*               
001230       1110-RELEASE-LOOP.                                                 
001240           PERFORM 1120-RELEASE-ONE-NAME                                  
001250               VARYING WS-DIST-IDX FROM 1 BY 1                            
001260               UNTIL WS-DIST-IDX > DISTINCT-NAME-COUNT.                   
001270       1120-RELEASE-ONE-NAME.                                             
001280           MOVE DIST-NAME (WS-DIST-IDX) TO NW-ORIGINAL-NAME.              
001290           MOVE DIST-NAME (WS-DIST-IDX) TO NW-SORT-KEY.                   
001300           INSPECT NW-SORT-KEY CONVERTING                                 
001310               'abcdefghijklmnopqrstuvwxyz'                               
001320            TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                              
001330           RELEASE NW-SORT-RECORD.                                        
001340*---------------------------------------------------------*               
001350       1200-WRITE-SORTED-NAMES SECTION.                                   
001360*---------------------------------------------------------*               
001370       1210-INIT-WRITE-LOOP.                                              
001380           MOVE 'N' TO NW-SORT-EOF-SW.                                    
001390           PERFORM 1220-RETURN-AND-WRITE-ONE                              
001400               UNTIL NW-SORT-EOF.                                         
001410       1220-RETURN-AND-WRITE-ONE.                                         
001420           RETURN NW-SORT-FILE                                            
001430               AT END                                                     
001440                   SET NW-SORT-EOF TO TRUE                                
001450               NOT AT END                                                 
001460                   PERFORM 1230-WRITE-ONE-NAME-RECORD                     
001470           END-RETURN.                                                    
001480       1230-WRITE-ONE-NAME-RECORD.                                        
001490           MOVE SPACES TO NAMES-OUT-RECORD.                               
001500           MOVE NW-ORIGINAL-NAME TO NO-NAME.                              
001510           WRITE NAMES-OUT-RECORD.                                        
001520           ADD 1 TO WS-NAMES-WRITTEN.                                     
