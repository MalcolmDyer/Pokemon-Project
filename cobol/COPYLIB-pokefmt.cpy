000100*----------------------------------------------------------------*        
000110*    POKEFMT  -  EDITED DETAIL-LINE LAYOUT FOR QUERY REPORTING            
000120*    ONE EDITED LINE PER CHARACTER, BUILT VIA STRING BY POKEQRY           
000130*----------------------------------------------------------------*        
000140 01  FORMAT-CHARACTER-DETAIL.                                             
000150     05  FD-PREFIX                   PIC X(03) VALUE ' - '.               
000160     05  FD-NAME                     PIC X(30).                           
000170     05  FD-OPEN-PAREN               PIC X(02) VALUE ' ('.                
000180     05  FD-JNAME                    PIC X(30).                           
000190     05  FD-CLOSE-TAG                PIC X(07) VALUE ') - HP:'.           
000200     05  FD-STATS.                                                        
000210         10  FD-HP                   PIC ZZZ9.                            
000220         10  FD-STAT-SEP             PIC X(08) VALUE ', SPEED:'.          
000230         10  FD-SPEED                PIC ZZZ9.                            
000240     05  FD-STATS-ALT REDEFINES FD-STATS                                  
000250                                     PIC X(20).                           
000260     05  FILLER                      PIC X(15).                           
000270*----------------------------------------------------------------*        
000280*    COUNT/EXTREMUM ANNOUNCEMENT EDIT FIELDS                              
000290*----------------------------------------------------------------*        
000300 01  FORMAT-COUNT-LINE.                                                   
000310     05  FC-EDIT-COUNT               PIC ZZZ9.                            
000320     05  FC-EDIT-VALUE               PIC ZZZ9.                            
000330     05  FC-EDIT-BLOCK REDEFINES FC-EDIT-COUNT                            
000340                                     PIC X(04).                           
000350     05  FILLER                      PIC X(10).                           
