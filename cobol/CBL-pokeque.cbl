000100****************************************************************          
000110*    PROGRAM:  POKEQUE                                                    
000120*    ORIGINAL AUTHOR:  R. J. HALVERSEN                                    
000130*                                                                         
000140*    THIS IS THE MAIN DRIVER FOR THE POKEMON CHARACTER DATA               
000150*    QUERY RUN.  IT READS A FIXED REQUEST FILE (POKEREQ) IN               
000160*    PLACE OF THE OLD ON-LINE MENU AND, FOR EACH REQUEST CARD,            
000170*    LOADS THE CHARACTER DATA OR CALLS THE QUERY OR EXTRACT               
000180*    SUBPROGRAM THAT REQUEST CALLS FOR.                                   
000190*                                                                         
000200*    MAINTENANCE LOG                                                      
000210*    DATE       INIT  TICKET     DESCRIPTION                              
000220*    ---------  ----  ---------  --------------------------------         
000230*    03/17/87   RJH   INIT       ORIGINAL CODING - REPLACES THE           
000240*                                ON-LINE CHARACTER LOOKUP SCREEN          
000250*    08/02/87   RJH   CR-0114    ADDED HP AND SPEED QUERY DISPATCH        
000260*    01/09/88   RJH   CR-0166    ADDED SPEED GROUP RANKING REQUEST        
000270*    06/22/89   DLW   CR-0233    ADDED LINE ECHO UTILITY DISPATCH         
000280*    11/14/90   DLW   CR-0281    NAME EXTRACT REQUEST ADDED (EXTR)        
000290*    04/03/92   PMK   CR-0347    LOAD ATTEMPT COUNTER RESET FIX           
000300*    09/19/93   PMK   CR-0398    CORRECTED EOF HANDLING ON POKEREQ        
000310*    02/25/95   TCB   CR-0455    HEADER COLUMN POSITIONS SET              
000320*                                TO ZERO BEFORE EACH LOAD REQUEST         
000330*    07/11/96   TCB   CR-0502    ADDED LOAD CONFIRMATION DISPLAY          
000340*    03/30/98   SNK   CR-0559    ADDED UPSI-0 RERUN SWITCH SUPPORT        
000350*    12/09/98   SNK   Y2K-014    DATE-WRITTEN AND CHANGE LOG DATES        
000360*                                REVIEWED FOR YEAR 2000 COMPLIANCE        
000370*                                NO TWO-DIGIT YEAR FIELDS IN THIS         
000380*                                PROGRAM. NO CODE CHANGE REQUIRED.        
000390*    05/18/99   SNK   CR-0571    FINAL Y2K SIGN-OFF - NO FURTHER          
000400*                                ACTION NEEDED FOR THIS PROGRAM.          
000410*    10/02/01   GRV   CR-0630    ADDED SPMAX LARGEST SPEED GROUP          
000420*                                REQUEST DISPATCH                         
000430*    06/14/04   GRV   CR-0688    CLEANUP OF DISPATCH COMMENTS             
000432*    09/22/05   GRV   CR-0715    FIRST/LAST LINES CAPTION NOW             
000433*                                SHOWS THE ACTUAL LINE COUNT              
000440****************************************************************          
000450       IDENTIFICATION DIVISION.                                           
000460       PROGRAM-ID.  POKEQUE.                                              
000470       AUTHOR. R. J. HALVERSEN.                                           
000480       INSTALLATION. COBOL DEVELOPMENT CENTER.                            
000490       DATE-WRITTEN. 03/17/1987.                                          
000500       DATE-COMPILED.                                                     
000510       SECURITY. NON-CONFIDENTIAL.                                        
000520****************************************************************          
000530       ENVIRONMENT DIVISION.                                              
000540       CONFIGURATION SECTION.                                             
000550       SOURCE-COMPUTER. IBM-3081.                                         
000560       OBJECT-COMPUTER. IBM-3081.                                         
000570       SPECIAL-NAMES.                                                     
000580           C01 IS TOP-OF-FORM                                             
000590           CLASS POKE-ALPHA-CLASS IS 'A' THRU 'Z'                         
000600                                     'a' THRU 'z' SPACE                   
000610           UPSI-0 ON  STATUS IS RERUN-REQUESTED                           
000620                  OFF STATUS IS RERUN-NOT-REQUESTED.                      
000630****************************************************************          
000640       INPUT-OUTPUT SECTION.                                              
000650       FILE-CONTROL.                                                      
000660           SELECT POKEREQ-FILE ASSIGN TO POKEREQ                          
000670             FILE STATUS  IS POKEREQ-FILE-STATUS.                         
000680****************************************************************          
000690       DATA DIVISION.                                                     
000700       FILE SECTION.                                                      
000710       FD  POKEREQ-FILE                                                   
000720            LABEL RECORDS ARE STANDARD                                    
000730            DATA RECORD IS POKE-REQUEST-RECORD.                           
000740           COPY POKEREQ.                                                  
000750****************************************************************          
000760       WORKING-STORAGE SECTION.                                           
000770           COPY POKET.                                                    
000780*---------------------------------------------------------*               
000790       01  WS-SWITCHES-SUBSCRIPTS-MISC.                                   
000800           05  POKEREQ-FILE-STATUS         PIC 99.                        
000810               88  POKEREQ-FILE-OK              VALUE 00.                 
000820               88  POKEREQ-FILE-EOF             VALUE 10.                 
000830           05  EOF-SWITCH                  PIC X(01).                     
000840               88  EOF                          VALUE 'Y'.                
000850           05  WS-REQUEST-COUNT            PIC 9(04) COMP.                
000860           05  FILLER                      PIC X(05).                     
000870*---------------------------------------------------------*               
000880       01  WS-ECHO-COUNTERS.                                              
000890           05  WS-ECHO-FIRST-COUNT         PIC 9(02).                     
000900           05  WS-ECHO-LAST-COUNT          PIC 9(02).                     
000910           05  FILLER                      PIC X(02).                     
000920       01  WS-ECHO-COUNTERS-N REDEFINES WS-ECHO-COUNTERS                  
000930                                         PIC 9(06).                       
000940       77  WS-LAST-START-IDX          PIC 9(04) COMP.                     
000945*    09/22/05 GRV CR-0715 - CAPTION NOW CARRIES THE ACTUAL                
000946*                COUNT DISPLAYED, NOT JUST A FIXED LITERAL                
000947       01  WS-ECHO-CAPTION.                                               
000948           05  EC-LABEL                    PIC X(05).                     
000949           05  EC-COUNT                    PIC ZZZZ9.                     
000950           05  FILLER                      PIC X(07) VALUE ' LINES:'.     
000951*---------------------------------------------------------*               
000960       01  LOAD-CONFIRM-LINE.                                             
000970           05  FILLER  PIC X(20) VALUE 'SUCCESSFULLY LOADED '.            
000980           05  LC-ROW-COUNT                PIC ZZZZ9.                     
000990           05  FILLER  PIC X(06) VALUE ' ROWS.'.                          
001000*---------------------------------------------------------*               
001010       PROCEDURE DIVISION.                                                
001020****************************************************************          
001030       0000-MAIN-ROUTINE.                                                 
001040****************************************************************          
001050           PERFORM 1000-INITIALIZATION.                                   
001060           PERFORM 2000-PROCESS-REQUESTS UNTIL EOF.                       
001070           PERFORM 9000-CLOSE-FILES.                                      
001080           GOBACK.                                                        
001090*---------------------------------------------------------*               
001100       1000-INITIALIZATION.                                               
001110*---------------------------------------------------------*               
001120           OPEN INPUT POKEREQ-FILE.                                       
001130           IF NOT POKEREQ-FILE-OK                                         
001140               DISPLAY 'POKEQUE - UNABLE TO OPEN POKEREQ, STATUS '        
001150                   POKEREQ-FILE-STATUS                                    
001160               SET EOF TO TRUE                                            
001170           END-IF.                                                        
001180           MOVE ZERO TO WS-REQUEST-COUNT.                                 
001190           MOVE ZERO TO RAW-LINE-COUNT CHARACTER-COUNT                    
001200                        DISTINCT-NAME-COUNT.                              
001210           SET LOAD-FAILED TO TRUE.                                       
001220*---------------------------------------------------------*               
001230       2000-PROCESS-REQUESTS.                                             
001240*---------------------------------------------------------*               
001250           READ POKEREQ-FILE                                              
001260               AT END                                                     
001270                   SET EOF TO TRUE                                        
001280               NOT AT END                                                 
001290                   ADD 1 TO WS-REQUEST-COUNT                              
001300                   PERFORM 2100-DISPATCH-REQUEST                          
001310           END-READ.                                                      
001320*---------------------------------------------------------*               
001330       2100-DISPATCH-REQUEST.                                             
001340*---------------------------------------------------------*               
001350           EVALUATE TRUE                                                  
001360               WHEN REQ-IS-LOAD                                           
001370                   PERFORM 2200-LOAD-CHARACTER-DATA                       
001380               WHEN REQ-IS-ECHO                                           
001390                   PERFORM 6000-ECHO-FIRST-AND-LAST-LINES                 
001400               WHEN REQ-IS-EXTRACT                                        
001410                   CALL 'POKEWRIT' USING DISTINCT-NAME-COUNT,             
001420                                         DISTINCT-NAME-TABLE              
001430                   END-CALL                                               
001440               WHEN OTHER                                                 
001450                   IF CHARACTER-COUNT = ZERO                              
001460                       DISPLAY 'LOAD DATA BEFORE SEARCHING'               
001470                   ELSE                                                   
001480                       CALL 'POKEQRY' USING POKE-REQUEST-RECORD,          
001490                                             CHARACTER-COUNT,             
001500                                             CHARACTER-TABLE,             
001510                                             MIN-MAX-BLOCK                
001520                       END-CALL                                           
001530                   END-IF                                                 
001540           END-EVALUATE.                                                  
001550*---------------------------------------------------------*               
001560       2200-LOAD-CHARACTER-DATA.                                          
001570*---------------------------------------------------------*               
001580           MOVE REQ-NAME-VALUE TO DATA-FILE-NAME.                         
001590           MOVE ZERO TO LOAD-ATTEMPT-COUNT.                               
001600           MOVE ZERO TO NAME-COL-POS JNAME-COL-POS                        
001610                        HP-COL-POS SPEED-COL-POS.                         
001620           CALL 'POKEREAD' USING DATA-FILE-NAME,                          
001630                                  LOAD-ATTEMPT-COUNT,                     
001640                                  LOAD-SUCCESS-SW,                        
001650                                  RAW-LINE-COUNT,                         
001660                                  RAW-LINE-TABLE,                         
001670                                  HEADER-COLUMN-POSITIONS,                
001680                                  CHARACTER-COUNT,                        
001690                                  CHARACTER-TABLE,                        
001700                                  MIN-MAX-BLOCK,                          
001710                                  DISTINCT-NAME-COUNT,                    
001720                                  DISTINCT-NAME-TABLE                     
001730           END-CALL.                                                      
001740           IF LOAD-SUCCESSFUL                                             
001750               MOVE CHARACTER-COUNT TO LC-ROW-COUNT                       
001760               DISPLAY LOAD-CONFIRM-LINE                                  
001770           ELSE                                                           
001780               DISPLAY 'UNABLE TO LOAD ' DATA-FILE-NAME.                  
001790*---------------------------------------------------------*               
001800       6000-ECHO-FIRST-AND-LAST-LINES.                                    
001810*---------------------------------------------------------*               
001820           IF RAW-LINE-COUNT = ZERO                                       
001830               DISPLAY 'LOAD DATA BEFORE SEARCHING'                       
001840           ELSE                                                           
001850               IF RAW-LINE-COUNT < 7                                      
001860                   MOVE RAW-LINE-COUNT TO WS-ECHO-FIRST-COUNT             
001870                   MOVE RAW-LINE-COUNT TO WS-ECHO-LAST-COUNT              
001880               ELSE                                                       
001890                   MOVE 7 TO WS-ECHO-FIRST-COUNT                          
001900                   MOVE 7 TO WS-ECHO-LAST-COUNT                           
001910               END-IF                                                     
001911               MOVE 'FIRST' TO EC-LABEL                                   
001912               MOVE WS-ECHO-FIRST-COUNT TO EC-COUNT                       
001913               DISPLAY WS-ECHO-CAPTION                                    
001920               PERFORM 6100-DISPLAY-FIRST-LINES                           
001930                   VARYING RAW-LINE-IDX FROM 1 BY 1                       
001940                   UNTIL RAW-LINE-IDX > WS-ECHO-FIRST-COUNT               
001960               COMPUTE WS-LAST-START-IDX =                                
001970                   RAW-LINE-COUNT - WS-ECHO-LAST-COUNT + 1                
001971               MOVE 'LAST' TO EC-LABEL                                    
001972               MOVE WS-ECHO-LAST-COUNT TO EC-COUNT                        
001973               DISPLAY WS-ECHO-CAPTION                                    
001990               PERFORM 6200-DISPLAY-LAST-LINES                            
002000                   VARYING RAW-LINE-IDX FROM WS-LAST-START-IDX            
002010                   BY 1                                                   
002020                   UNTIL RAW-LINE-IDX > RAW-LINE-COUNT                    
002030           END-IF.                                                        
002040*---------------------------------------------------------*               
002050       6100-DISPLAY-FIRST-LINES.                                          
002060*---------------------------------------------------------*               
002070           DISPLAY RAW-LINE-TEXT (RAW-LINE-IDX).                          
002080*---------------------------------------------------------*               
002090       6200-DISPLAY-LAST-LINES.                                           
002100*---------------------------------------------------------*               
002110           DISPLAY RAW-LINE-TEXT (RAW-LINE-IDX).                          
002120*---------------------------------------------------------*               
002130       9000-CLOSE-FILES.                                                  
002140*---------------------------------------------------------*               
002150           CLOSE POKEREQ-FILE.                                            
